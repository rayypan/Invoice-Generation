000100******************************************************************
000200* INVOICE AMOUNT CALCULATION - DAILY BILLING RUN                *
000300* AUTHOR: S. PRAJAPATI                                           *
000400* INSTALLATION: DATA PROCESSING - BILLING                        *
000500* DATE-WRITTEN: 05/11/87.                                        *
000600* DATE-COMPILED.                                                 *
000700* SECURITY: UNCLASSIFIED - INTERNAL BILLING USE ONLY.            *
000800* PURPOSE: READS ONE INVOICE-HEADER RECORD AND ITS LINE ITEMS,   *
000900*          APPLIES EACH ITEM'S DISCOUNT, ACCUMULATES THE         *
001000*          DISCOUNTED SUBTOTAL, THEN APPLIES THE OVERALL         *
001100*          INVOICE DISCOUNT AND THE ADJUSTMENT TO PRODUCE THE    *
001200*          FINAL PAYABLE AMOUNT.  WRITES ONE RESULT RECORD AND   *
001300*          ONE REPORT LINE PER INVOICE, PLUS A RUN CONTROL       *
001400*          TOTAL AT THE END.                                     *
001500* TECTONICS: COBC                                                *
001600******************************************************************
001700*                      M A I N T E N A N C E                    *
001800******************************************************************
001900* DATE     BY   TICKET     DESCRIPTION                            *MAINT
002000* -------- ---- ---------- ------------------------------------  *MAINT
002100* 05/11/87 SRP  BIL-0142   ORIGINAL PROGRAM - ITEM DISCOUNT AND  *MAINT
002200*                          SUBTOTAL ACCUMULATION ONLY            *MAINT
002300* 02/19/89 SRP  BIL-0205   ADDED OVERALL DISCOUNT AND ADJUSTMENT *MAINT
002400*                          STAGES AND THE COLUMNAR REPORT         *MAINT
002500* 08/03/91 TLW  BIL-0261   ADDED RUN CONTROL TOTAL AND INVOICE   *MAINT
002600*                          COUNT TO THE REPORT PER BILLING REQ   *MAINT
002700* 04/02/93 TLW  BIL-0284   FLOORED NEGATIVE TOTALS TO ZERO -     *MAINT
002800*                          CREDIT MEMOS WERE PRINTING NEGATIVE   *MAINT
002900*                          FINAL AMOUNTS ON THE STATEMENT RUN    *MAINT
003000* 11/14/98 TLW  Y2K-0044   REVIEWED FOR YEAR 2000 COMPLIANCE -   *MAINT
003100*                          NO 2-DIGIT YEAR FIELDS IN THIS        *MAINT
003200*                          PROGRAM, NO CHANGE REQUIRED           *MAINT
003300* 06/22/01 RCP  BIL-0318   CHANGED ITEM READ TO LOAD A WORKING-  *MAINT
003400*                          STORAGE TABLE INSTEAD OF RECALCULATING*MAINT
003500*                          FROM THE FD BUFFER EACH PASS          *MAINT
003520* 09/14/01 RCP  BIL-0327   WIRED THE PAYMENT-METHOD-CODE VIEW   *MAINT
003540*                          INTO Y0001-ERR-HANDLING SO THE CONSOLE*MAINT
003560*                          SHOWS WHICH METHOD WAS IN PROGRESS ON *MAINT
003580*                          AN ABORT; MOVED THE RUN INVOICE COUNT *MAINT
003590*                          TO A 77-LEVEL PER DP STANDARDS REVIEW *MAINT
003600******************************************************************
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID. INVCBL.
003900 AUTHOR. S. PRAJAPATI.
004000 INSTALLATION. DATA PROCESSING - BILLING.
004100 DATE-WRITTEN. 05/11/87.
004200 DATE-COMPILED.
004300 SECURITY. UNCLASSIFIED - INTERNAL BILLING USE ONLY.
004400*-----------------------*
004500 ENVIRONMENT DIVISION.
004600*-----------------------*
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200*
005300     SELECT INVOICE-HEADER-FILE ASSIGN TO INHDRFIL
005400         ORGANIZATION IS LINE SEQUENTIAL
005500         FILE STATUS  IS WS-HDRFIL-STATUS.
005600*
005700     SELECT INVOICE-ITEM-FILE ASSIGN TO INITMFIL
005800         ORGANIZATION IS LINE SEQUENTIAL
005900         FILE STATUS  IS WS-ITMFIL-STATUS.
006000*
006100     SELECT INVOICE-RESULT-FILE ASSIGN TO OUTRESFIL
006200         ORGANIZATION IS LINE SEQUENTIAL
006300         FILE STATUS  IS WS-RESFIL-STATUS.
006400*
006500     SELECT REPORT-FILE ASSIGN TO RPTFILE
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS  IS WS-RPTFIL-STATUS.
006800*-----------------------*
006900 DATA DIVISION.
007000*-----------------------*
007100 FILE SECTION.
007200*
007300 FD  INVOICE-HEADER-FILE RECORDING MODE F.
007400 01  HEADER-FILE-RECORD             PIC X(240).
007500*
007600 FD  INVOICE-ITEM-FILE RECORDING MODE F.
007700 01  ITEM-FILE-RECORD               PIC X(73).
007800*
007900 FD  INVOICE-RESULT-FILE RECORDING MODE F.
008000 01  RESULT-FILE-RECORD             PIC X(32).
008100*
008200 FD  REPORT-FILE RECORDING MODE F.
008300 01  REPORT-FILE-RECORD             PIC X(94).
008400*
008500 WORKING-STORAGE SECTION.
008600*
008620* RUN COUNTER - KEPT AS A STANDALONE 77-LEVEL PER SHOP STANDARD
008640* FOR ONE-OF-A-KIND ACCUMULATORS NOT BELONGING TO ANY GROUP.
008660 77  WS-INVOICE-COUNT                PIC S9(7) COMP VALUE ZERO.
008680*
008700 01  WS-FILE-STATUSES.
008800     05  WS-HDRFIL-STATUS            PIC X(02) VALUE SPACES.
008900     05  WS-ITMFIL-STATUS            PIC X(02) VALUE SPACES.
009000     05  WS-RESFIL-STATUS            PIC X(02) VALUE SPACES.
009100     05  WS-RPTFIL-STATUS            PIC X(02) VALUE SPACES.
009150     05  FILLER                      PIC X(02) VALUE SPACES.
009200*
009300 01  WS-SWITCHES.
009400     05  WS-HEADER-EOF-SW            PIC X(01) VALUE 'N'.
009500         88  WS-HEADER-EOF                     VALUE 'Y'.
009600     05  WS-ITEM-EOF-SW              PIC X(01) VALUE 'N'.
009700         88  WS-ITEM-EOF                       VALUE 'Y'.
009750     05  FILLER                      PIC X(02) VALUE SPACES.
009800*
009900 01  WS-ERROR-FIELDS.
010000     05  WS-ERR-MSG                  PIC X(40) VALUE SPACES.
010100     05  WS-ERR-CDE                  PIC X(02) VALUE SPACES.
010200     05  WS-ERR-PROC                 PIC X(26) VALUE SPACES.
010250     05  FILLER                      PIC X(04) VALUE SPACES.
010300*
010400* COUNTERS AND SUBSCRIPTS - ALL BINARY PER BIL-0318
010500 01  WS-SUBSCRIPTS                   BINARY.
010600     05  IT-ITEM-SUB                 PIC S9(4) VALUE ZERO.
010700     05  WS-ITEM-TABLE-COUNT         PIC S9(4) VALUE ZERO.
010750     05  FILLER                      PIC S9(4) VALUE ZERO.
010800*
011100* WS-RUN-TOTAL-AMOUNT IS KEPT COMP-3 LIKE THE INV-TOTAL-FIELDS ON
011200* CBCUSINV - IT NEVER GOES TO A LINE-SEQUENTIAL FILE, ONLY TO THE
011300* EDITED REPORT TOTAL LINE, SO PACKED STORAGE IS SAFE HERE.
011400 01  WS-RUN-TOTAL-AMOUNT             PIC S9(9)V99 COMP-3 VALUE ZERO.
011500*
011600 01  WS-ACCUMULATORS.
011700     05  WS-SUBTOTAL                 PIC S9(7)V99 VALUE ZERO.
011800     05  WS-SUBTOTAL-AFTER-DISC      PIC S9(7)V99 VALUE ZERO.
011900     05  WS-FINAL-AMOUNT             PIC S9(7)V99 VALUE ZERO.
011950     05  FILLER                      PIC X(04) VALUE SPACES.
012000*
012100* INTERMEDIATE PERCENT WORK FIELDS - 4 DECIMAL DIGITS KEPT PER
012200* BIL-0205 TO AVOID COMPOUNDING ROUNDING ACROSS THE THREE STAGES.
012300 01  WS-CALC-WORK.
012400     05  WS-ITEM-TOTAL               PIC S9(7)V99 VALUE ZERO.
012500     05  WS-DISCOUNT-PCT-AMT         PIC S9(9)V9999 VALUE ZERO.
012600     05  WS-OVERALL-PCT-AMT          PIC S9(9)V9999 VALUE ZERO.
012700     05  WS-ADJUST-PCT-AMT           PIC S9(9)V9999 VALUE ZERO.
012750     05  FILLER                      PIC X(04) VALUE SPACES.
012800*
012900* RECORD LAYOUTS FOR THE HEADER, ITEM AND RESULT RECORDS
013000     COPY INVHDFD.
013100*
013200* LINE-ITEM TABLE LOADED PER INVOICE FROM INVOICE-ITEM-FILE -
013300* UP TO 50 ITEMS PER INVOICE (SEE F0001-LOAD-ITEM-TABLE).
013400 01  IT-ITEM-TABLE.
013500     05  IT-TBL-ENTRY OCCURS 50 TIMES.
013600         10  IT-TBL-DESCRIPTION      PIC X(40).
013700         10  IT-TBL-PRICE            PIC S9(7)V99.
013800         10  IT-TBL-QUANTITY         PIC S9(5).
013900         10  IT-TBL-DISCOUNT         PIC S9(5)V99.
014000         10  IT-TBL-DISCOUNT-TYPE    PIC X(07).
014050         10  IT-TBL-ITEM-TOTAL       PIC S9(7)V99.
014075         10  FILLER                  PIC X(05).
014200*
014300* REPORT TITLE, COLUMN HEADING AND DETAIL/TOTAL LINE LAYOUTS
014400     COPY INVRPHD.
014500     COPY INVRPBD.
014600*
014700*-----------------------*
014800 PROCEDURE DIVISION.
014900*-----------------------*
015000 A0001-MAIN.
015100*
015200     PERFORM B0001-OPEN-FILES      THRU B0001-EX.
015300     PERFORM C0001-INIT-REPORT     THRU C0001-EX.
015400     PERFORM D0001-READ-HEADER     THRU D0001-EX.
015500*
015600     PERFORM E0001-PROCESS-INVOICE THRU E0001-EX
015700         UNTIL WS-HEADER-EOF.
015800*
015900     PERFORM M0001-WRITE-CONTROL-TOTAL THRU M0001-EX.
016000     PERFORM Z0001-CLOSE-FILES     THRU Z0001-EX.
016100*
016200 A0001-MAIN-EX.
016300     EXIT.
016400*----------------------------------------------------------------*
016500 B0001-OPEN-FILES.
016600*----------------------------------------------------------------*
016700     OPEN INPUT  INVOICE-HEADER-FILE.
016800*
016900     IF WS-HDRFIL-STATUS NOT = '00'
017000         MOVE 'ERROR OPENING INVOICE-HEADER-FILE'
017100                                   TO WS-ERR-MSG
017200         MOVE WS-HDRFIL-STATUS     TO WS-ERR-CDE
017300         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
017400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
017500     END-IF.
017600*
017700     OPEN INPUT  INVOICE-ITEM-FILE.
017800*
017900     IF WS-ITMFIL-STATUS NOT = '00'
018000         MOVE 'ERROR OPENING INVOICE-ITEM-FILE'
018100                                   TO WS-ERR-MSG
018200         MOVE WS-ITMFIL-STATUS     TO WS-ERR-CDE
018300         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
018400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
018500     END-IF.
018600*
018700     OPEN OUTPUT INVOICE-RESULT-FILE.
018800*
018900     IF WS-RESFIL-STATUS NOT = '00'
019000         MOVE 'ERROR OPENING INVOICE-RESULT-FILE'
019100                                   TO WS-ERR-MSG
019200         MOVE WS-RESFIL-STATUS     TO WS-ERR-CDE
019300         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
019400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
019500     END-IF.
019600*
019700     OPEN OUTPUT REPORT-FILE.
019800*
019900     IF WS-RPTFIL-STATUS NOT = '00'
020000         MOVE 'ERROR OPENING REPORT-FILE'
020100                                   TO WS-ERR-MSG
020200         MOVE WS-RPTFIL-STATUS     TO WS-ERR-CDE
020300         MOVE 'B0001-OPEN-FILES'   TO WS-ERR-PROC
020400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
020500     END-IF.
020600*
020700 B0001-EX.
020800     EXIT.
020900*----------------------------------------------------------------*
021000 C0001-INIT-REPORT.
021100*----------------------------------------------------------------*
021200* BIL-0205 - PRINT THE REPORT TITLE AND COLUMN HEADINGS ONCE,
021300* BEFORE THE FIRST DETAIL LINE.
021400     WRITE REPORT-FILE-RECORD FROM RPT-TITLE-LINE.
021500*
021600     IF WS-RPTFIL-STATUS NOT = '00'
021700         MOVE 'ERROR WRITING REPORT-FILE'
021800                                   TO WS-ERR-MSG
021900         MOVE WS-RPTFIL-STATUS     TO WS-ERR-CDE
022000         MOVE 'C0001-INIT-REPORT'  TO WS-ERR-PROC
022100         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
022200     END-IF.
022300*
022400     WRITE REPORT-FILE-RECORD FROM RPT-COLUMN-HEADING-LINE.
022500     WRITE REPORT-FILE-RECORD FROM RPT-UNDERLINE-LINE.
022600*
022700 C0001-EX.
022800     EXIT.
022900*----------------------------------------------------------------*
023000 D0001-READ-HEADER.
023100*----------------------------------------------------------------*
023200     READ INVOICE-HEADER-FILE INTO INVOICE-HEADER-RECORD
023300         AT END
023400             MOVE 'Y' TO WS-HEADER-EOF-SW
023500     END-READ.
023600*
023700     EVALUATE WS-HDRFIL-STATUS
023800        WHEN '00'
023900        WHEN '10'
024000             CONTINUE
024100        WHEN OTHER
024200             MOVE 'INVOICE-HEADER-FILE I/O ERROR ON READ'
024300                                      TO WS-ERR-MSG
024400             MOVE WS-HDRFIL-STATUS    TO WS-ERR-CDE
024500             MOVE 'D0001-READ-HEADER' TO WS-ERR-PROC
024600             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
024700     END-EVALUATE.
024800*
024900 D0001-EX.
025000     EXIT.
025100*----------------------------------------------------------------*
025200 E0001-PROCESS-INVOICE.
025300*----------------------------------------------------------------*
025400* DRIVES ALL SEVEN BATCH-FLOW STEPS FOR ONE INVOICE.
025500     MOVE ZERO TO WS-SUBTOTAL
025600                  WS-SUBTOTAL-AFTER-DISC
025700                  WS-FINAL-AMOUNT.
025800*
025900     PERFORM F0001-LOAD-ITEM-TABLE       THRU F0001-EX.
026000     PERFORM G0001-CALCULATE-ITEMS       THRU G0001-EX.
026100     PERFORM H0001-APPLY-OVERALL-DISCOUNT THRU H0001-EX.
026200     PERFORM J0001-APPLY-ADJUSTMENT      THRU J0001-EX.
026300     PERFORM K0001-WRITE-RESULT          THRU K0001-EX.
026400     PERFORM L0001-WRITE-REPORT-LINE     THRU L0001-EX.
026500*
026600     ADD 1               TO WS-INVOICE-COUNT.
026700     ADD WS-FINAL-AMOUNT TO WS-RUN-TOTAL-AMOUNT.
026800*
026900     PERFORM D0001-READ-HEADER THRU D0001-EX.
027000*
027100 E0001-EX.
027200     EXIT.
027300*----------------------------------------------------------------*
027400 F0001-LOAD-ITEM-TABLE.
027500*----------------------------------------------------------------*
027600* BATCH FLOW STEP 2 - LOAD HD-ITEM-COUNT ITEMS BELONGING TO THIS
027700* HEADER INTO IT-ITEM-TABLE (BIL-0318 - TABLE REPLACED THE OLD
027800* RECALCULATE-FROM-THE-FD-BUFFER LOGIC).
027900     MOVE ZERO TO WS-ITEM-TABLE-COUNT.
028000*
028100     PERFORM F1001-READ-ONE-ITEM THRU F1001-EX
028200         VARYING IT-ITEM-SUB FROM 1 BY 1
028300         UNTIL IT-ITEM-SUB > HD-ITEM-COUNT.
028400*
028500 F0001-EX.
028600     EXIT.
028700*----------------------------------------------------------------*
028800 F1001-READ-ONE-ITEM.
028900*----------------------------------------------------------------*
029000     READ INVOICE-ITEM-FILE INTO INVOICE-ITEM-RECORD
029100         AT END
029200             MOVE 'Y' TO WS-ITEM-EOF-SW
029300     END-READ.
029400*
029500     EVALUATE WS-ITMFIL-STATUS
029600        WHEN '00'
029700             MOVE IT-ITEM-DESCRIPTION
029800                                TO IT-TBL-DESCRIPTION(IT-ITEM-SUB)
029900             MOVE IT-ITEM-PRICE TO IT-TBL-PRICE(IT-ITEM-SUB)
030000             MOVE IT-ITEM-QUANTITY
030100                                TO IT-TBL-QUANTITY(IT-ITEM-SUB)
030200             MOVE IT-ITEM-DISCOUNT
030300                                TO IT-TBL-DISCOUNT(IT-ITEM-SUB)
030400             MOVE IT-ITEM-DISCOUNT-TYPE
030500                                TO IT-TBL-DISCOUNT-TYPE(IT-ITEM-SUB)
030600             ADD 1              TO WS-ITEM-TABLE-COUNT
030700        WHEN '10'
030800             MOVE 'Y' TO WS-ITEM-EOF-SW
030900        WHEN OTHER
031000             MOVE 'INVOICE-ITEM-FILE I/O ERROR ON READ'
031100                                      TO WS-ERR-MSG
031200             MOVE WS-ITMFIL-STATUS    TO WS-ERR-CDE
031300             MOVE 'F1001-READ-ONE-ITEM' TO WS-ERR-PROC
031400             PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
031500     END-EVALUATE.
031600*
031700 F1001-EX.
031800     EXIT.
031900*----------------------------------------------------------------*
032000 G0001-CALCULATE-ITEMS.
032100*----------------------------------------------------------------*
032200* BATCH FLOW STEP 3 - ONE PASS OVER THE LOADED ITEM TABLE.
032300     PERFORM G1001-CALC-ONE-ITEM THRU G1001-EX
032400         VARYING IT-ITEM-SUB FROM 1 BY 1
032500         UNTIL IT-ITEM-SUB > WS-ITEM-TABLE-COUNT.
032600*
032700 G0001-EX.
032800     EXIT.
032900*----------------------------------------------------------------*
033000 G1001-CALC-ONE-ITEM.
033100*----------------------------------------------------------------*
033200* BUSINESS RULE 1 - LINE-ITEM DISCOUNT, PERCENT OR FLAT.
033300     COMPUTE WS-ITEM-TOTAL ROUNDED =
033400         IT-TBL-PRICE(IT-ITEM-SUB) * IT-TBL-QUANTITY(IT-ITEM-SUB).
033500*
033600     IF IT-TBL-DISCOUNT-TYPE(IT-ITEM-SUB) = 'PERCENT'
033700         COMPUTE WS-DISCOUNT-PCT-AMT =
033800             WS-ITEM-TOTAL * IT-TBL-DISCOUNT(IT-ITEM-SUB) / 100
033900         COMPUTE WS-ITEM-TOTAL ROUNDED =
034000             WS-ITEM-TOTAL - WS-DISCOUNT-PCT-AMT
034100     ELSE
034200         COMPUTE WS-ITEM-TOTAL ROUNDED =
034300             WS-ITEM-TOTAL - IT-TBL-DISCOUNT(IT-ITEM-SUB)
034400     END-IF.
034500*
034600* BUSINESS RULE 5 - FLOOR A NEGATIVE ITEM TOTAL TO ZERO (BIL-0284).
034700     IF WS-ITEM-TOTAL < ZERO
034800         MOVE ZERO TO WS-ITEM-TOTAL
034900     END-IF.
035000*
035100     MOVE WS-ITEM-TOTAL TO IT-TBL-ITEM-TOTAL(IT-ITEM-SUB).
035200*
035300* BUSINESS RULE 2 - ACCUMULATE THE RUNNING SUBTOTAL AS EACH ITEM
035400* IS COMPUTED, NOT IN A SEPARATE SUMMATION PASS.
035500     ADD WS-ITEM-TOTAL TO WS-SUBTOTAL.
035600*
035700 G1001-EX.
035800     EXIT.
035900*----------------------------------------------------------------*
036000 H0001-APPLY-OVERALL-DISCOUNT.
036100*----------------------------------------------------------------*
036200* BUSINESS RULE 3 - OVERALL INVOICE DISCOUNT, APPLIED ONLY WHEN
036300* HD-APPLY-OVERALL-DISCOUNT = 'Y' (ADDED BIL-0205).
036400     MOVE WS-SUBTOTAL TO WS-SUBTOTAL-AFTER-DISC.
036500*
036600     IF HD-APPLY-OVERALL-DISC-YES
036700         IF HD-OVR-DISC-IS-PERCENT
036800             COMPUTE WS-OVERALL-PCT-AMT =
036900                 WS-SUBTOTAL * HD-OVERALL-DISCOUNT-AMT / 100
037000             COMPUTE WS-SUBTOTAL-AFTER-DISC ROUNDED =
037100                 WS-SUBTOTAL - WS-OVERALL-PCT-AMT
037200         ELSE
037300             COMPUTE WS-SUBTOTAL-AFTER-DISC ROUNDED =
037400                 WS-SUBTOTAL - HD-OVERALL-DISCOUNT-AMT
037500         END-IF
037600     END-IF.
037700*
037800* BUSINESS RULE 5 - FLOOR A NEGATIVE SUBTOTAL TO ZERO (BIL-0284).
037900     IF WS-SUBTOTAL-AFTER-DISC < ZERO
038000         MOVE ZERO TO WS-SUBTOTAL-AFTER-DISC
038100     END-IF.
038200*
038300 H0001-EX.
038400     EXIT.
038500*----------------------------------------------------------------*
038600 J0001-APPLY-ADJUSTMENT.
038700*----------------------------------------------------------------*
038800* BUSINESS RULE 4 - SURCHARGE/ALLOWANCE ADJUSTMENT, ALWAYS
038900* APPLIED (NO ENABLE/DISABLE FLAG).  LETTER I IS SKIPPED IN THIS
039000* PARAGRAPH SERIES TO AVOID CONFUSION WITH THE DIGIT 1.
039100     IF HD-ADJ-IS-PERCENT
039200         COMPUTE WS-ADJUST-PCT-AMT =
039300             WS-SUBTOTAL-AFTER-DISC * HD-ADJUSTMENT-AMT / 100
039400         COMPUTE WS-FINAL-AMOUNT ROUNDED =
039500             WS-SUBTOTAL-AFTER-DISC + WS-ADJUST-PCT-AMT
039600     ELSE
039700         COMPUTE WS-FINAL-AMOUNT ROUNDED =
039800             WS-SUBTOTAL-AFTER-DISC + HD-ADJUSTMENT-AMT
039900     END-IF.
040000*
040100* BUSINESS RULE 5 - FLOOR A NEGATIVE FINAL AMOUNT TO ZERO (BIL-0284).
040200     IF WS-FINAL-AMOUNT < ZERO
040300         MOVE ZERO TO WS-FINAL-AMOUNT
040400     END-IF.
040500*
040600 J0001-EX.
040700     EXIT.
040800*----------------------------------------------------------------*
040900 K0001-WRITE-RESULT.
041000*----------------------------------------------------------------*
041100     MOVE HD-INVOICE-ID  TO RS-RESULT-INVOICE-ID.
041200     MOVE WS-SUBTOTAL    TO RS-RESULT-SUBTOTAL.
041300     MOVE WS-FINAL-AMOUNT TO RS-RESULT-FINAL-AMOUNT.
041400*
041500     WRITE RESULT-FILE-RECORD FROM INVOICE-RESULT-RECORD.
041600*
041700     IF WS-RESFIL-STATUS NOT = '00'
041800         MOVE 'ERROR WRITING INVOICE-RESULT-FILE'
041900                                   TO WS-ERR-MSG
042000         MOVE WS-RESFIL-STATUS     TO WS-ERR-CDE
042100         MOVE 'K0001-WRITE-RESULT' TO WS-ERR-PROC
042200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
042300     END-IF.
042400*
042500 K0001-EX.
042600     EXIT.
042700*----------------------------------------------------------------*
042800 L0001-WRITE-REPORT-LINE.
042900*----------------------------------------------------------------*
043000     MOVE SPACES          TO RPT-DETAIL-LINE.
043100     MOVE HD-INVOICE-ID    TO RPT-INVOICE-ID.
043200     MOVE WS-SUBTOTAL      TO RPT-SUBTOTAL.
043300     MOVE WS-FINAL-AMOUNT  TO RPT-FINAL-AMOUNT.
043400*
043500     WRITE REPORT-FILE-RECORD FROM RPT-DETAIL-LINE.
043600*
043700     IF WS-RPTFIL-STATUS NOT = '00'
043800         MOVE 'ERROR WRITING REPORT-FILE'
043900                                      TO WS-ERR-MSG
044000         MOVE WS-RPTFIL-STATUS        TO WS-ERR-CDE
044100         MOVE 'L0001-WRITE-REPORT-LINE' TO WS-ERR-PROC
044200         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
044300     END-IF.
044400*
044500 L0001-EX.
044600     EXIT.
044700*----------------------------------------------------------------*
044800 M0001-WRITE-CONTROL-TOTAL.
044900*----------------------------------------------------------------*
045000* BIL-0261 - ONE GRAND TOTAL OF FINAL-AMOUNT ACROSS THE RUN, PLUS
045100* A COUNT OF INVOICES PROCESSED, PRINTED AFTER THE LAST DETAIL
045200* LINE.  DOES NOT CHANGE ANY PER-INVOICE RESULT.
045300     MOVE SPACES              TO RPT-TOTAL-LINE.
045400     MOVE WS-INVOICE-COUNT    TO RPT-TOTAL-INVOICE-COUNT.
045500     MOVE WS-RUN-TOTAL-AMOUNT TO RPT-RUN-TOTAL-AMOUNT.
045600*
045700     WRITE REPORT-FILE-RECORD FROM RPT-TOTAL-LINE.
045800*
045900     IF WS-RPTFIL-STATUS NOT = '00'
046000         MOVE 'ERROR WRITING REPORT-FILE'
046100                                   TO WS-ERR-MSG
046200         MOVE WS-RPTFIL-STATUS     TO WS-ERR-CDE
046300         MOVE 'M0001-WRITE-CONTROL-TOTAL' TO WS-ERR-PROC
046400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
046500     END-IF.
046600*
046700 M0001-EX.
046800     EXIT.
046900*----------------------------------------------------------------*
047000 Y0001-ERR-HANDLING.
047100*----------------------------------------------------------------*
047200     DISPLAY '********************************'.
047300     DISPLAY '  ERROR HANDLING REPORT '.
047400     DISPLAY '********************************'.
047500     DISPLAY '  ' WS-ERR-MSG.
047600     DISPLAY '  ' WS-ERR-CDE.
047700     DISPLAY '  ' WS-ERR-PROC.
047720*    BIL-0318 - SHOW THE PAYMENT METHOD IN PROGRESS WHEN THE
047740*    ERROR WAS RAISED, SO THE OPERATOR CAN TELL BILLING WHICH
047760*    INVOICE FAMILY (CASH/CHECK/CREDIT) WAS ON THE MACHINE.
047780     DISPLAY '  PAYMENT METHOD CODE ' HD-PAYMENT-METHOD-1ST.
047800     DISPLAY '********************************'.
047900*
048000     PERFORM Z0001-CLOSE-FILES THRU Z0001-EX.
048100*
048200 Y0001-EXIT.
048300     EXIT.
048400*----------------------------------------------------------------*
048500 Z0001-CLOSE-FILES.
048600*----------------------------------------------------------------*
048700     CLOSE INVOICE-HEADER-FILE.
048800*
048900     IF WS-HDRFIL-STATUS NOT = '00'
049000         MOVE 'ERROR CLOSING INVOICE-HEADER-FILE'
049100                                   TO WS-ERR-MSG
049200         MOVE WS-HDRFIL-STATUS     TO WS-ERR-CDE
049300         MOVE 'Z0001-CLOSE-FILES'  TO WS-ERR-PROC
049400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
049500     END-IF.
049600*
049700     CLOSE INVOICE-ITEM-FILE.
049800*
049900     IF WS-ITMFIL-STATUS NOT = '00'
050000         MOVE 'ERROR CLOSING INVOICE-ITEM-FILE'
050100                                   TO WS-ERR-MSG
050200         MOVE WS-ITMFIL-STATUS     TO WS-ERR-CDE
050300         MOVE 'Z0001-CLOSE-FILES'  TO WS-ERR-PROC
050400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
050500     END-IF.
050600*
050700     CLOSE INVOICE-RESULT-FILE.
050800*
050900     IF WS-RESFIL-STATUS NOT = '00'
051000         MOVE 'ERROR CLOSING INVOICE-RESULT-FILE'
051100                                   TO WS-ERR-MSG
051200         MOVE WS-RESFIL-STATUS     TO WS-ERR-CDE
051300         MOVE 'Z0001-CLOSE-FILES'  TO WS-ERR-PROC
051400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
051500     END-IF.
051600*
051700     CLOSE REPORT-FILE.
051800*
051900     IF WS-RPTFIL-STATUS NOT = '00'
052000         MOVE 'ERROR CLOSING REPORT-FILE'
052100                                   TO WS-ERR-MSG
052200         MOVE WS-RPTFIL-STATUS     TO WS-ERR-CDE
052300         MOVE 'Z0001-CLOSE-FILES'  TO WS-ERR-PROC
052400         PERFORM Y0001-ERR-HANDLING THRU Y0001-EXIT
052500     END-IF.
052600*
052700     STOP RUN.
052800*
052900 Z0001-EX.
053000     EXIT.
